000100******************************************************************
000200** REORDER DECISION AUDIT LOG RECORD LAYOUT
000300** ONE ROW PER ACCEPT/REJECT DECISION OF THE FINAL OPTIMIZED
000400** ALLOCATION PASS.  APPEND-ONLY - PSOE2000 NEVER REWRITES OR
000500** DELETES A ROW ONCE WRITTEN.
000600******************************************************************
000700*  2006-06-27  JBC  CR-4471 ORIGINAL LAYOUT FOR LOW-STOCK PROJECT.
000800*  2011-03-03  SVG  CR-5128 WIDENED AL-BUDGET-COST TO 9(09)V99
000900*                   AFTER THE COLA PROMOTION BUDGET OVERRAN
001000*                   THE OLD 9(07)V99 FIELD.
001050*  2016-10-05  SVG  CR-5691 ADDED 88-LEVELS UNDER AL-STATUS SO A
001060*                   PROGRAM READING THIS FILE BACK (AUDIT REVIEW,
001070*                   A FUTURE RECONCILIATION RUN) CAN TEST THE
001080*                   DECISION WITHOUT SPELLING OUT THE LITERAL.
001090*                   ALSO PUT BACK RESERVE FILLER AT THE END.
001100******************************************************************
001150*
001200     01  AUDIT-LOG-RECORD.
001300         05  AL-PRODUCT-ID               PIC X(08).
001400         05  AL-ORDER-QUANTITY           PIC 9(07)V99.
001500         05  AL-BUDGET-COST              PIC 9(09)V99.
001600         05  AL-STATUS                   PIC X(08).
001610             88  ORDER-WAS-SELECTED          VALUE "SELECTED".
001620             88  ORDER-WAS-REJECTED          VALUE "REJECTED".
001700         05  AL-RUN-TYPE                 PIC X(09).
001750         05  FILLER                      PIC X(05).
