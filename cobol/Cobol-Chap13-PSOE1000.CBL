000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.      PSOE1000.
000400 AUTHOR.          R HENNESSY.
000500 INSTALLATION.    LAKESIDE BEVERAGE DISTRIBUTING - DATA CTR.
000600 DATE-WRITTEN.    APRIL 1987.
000700 DATE-COMPILED.
000800 SECURITY.        COMPANY CONFIDENTIAL.
000900*
001000******************************************************************
001100*  PSOE1000  -  PRODUCT MASTER BUILDER
001200*
001300*  READS THE WEEKLY RAW INVENTORY MOVEMENT FILE, GROUPS THE
001400*  OBSERVATIONS BY PRODUCT, AND BUILDS ONE CLEAN PRODUCT MASTER
001500*  RECORD PER PRODUCT.  THE MASTER RECORD CARRIES THE MEAN WEEKLY
001600*  REORDER QUANTITY, A SIMULATED UNIT COST AND PRICE LOOKED UP
001700*  FROM THE BUYER'S FINANCIAL TABLE, AND THE LOW-STOCK THRESHOLD
001800*  THAT PSOE2000 USES TO DECIDE WHAT TO REORDER.
001900*
002000*  THIS PROGRAM IS RUN FIRST, ONCE A WEEK, AHEAD OF PSOE2000.
002100******************************************************************
002200*                     C H A N G E   L O G
002300******************************************************************
002400*  1987-04-09  REH  CR-0118  ORIGINAL PROGRAM, REPLACES THE
002500*                   BUYER'S MANUAL REORDER WORKSHEET.
002600*  1988-02-22  REH  CR-0203  CORRECTED MEAN CALCULATION - WAS
002700*                   DIVIDING BY RECORD COUNT INCLUDING ZERO-SALE
002800*                   WEEKS TWICE.
002900*  1990-06-05  DPK  CR-0355  ADDED DIET SODA AND COLA TO THE
003000*                   FINANCIAL SIMULATION TABLE PER BUYER REQUEST.
003100*  1991-08-14  DPK  CR-0402  SPLIT UNIT-COST FROM UNIT-PRICE ON
003200*                   THE MASTER RECORD SO MARGIN CAN BE SHOWN.
003300*  1993-11-02  DPK  CR-0588  WIDENED PRODUCT NAME FIELD TO 20
003400*                   BYTES FOR THE NEW ENERGY DRINK LINE.
003500*  1996-03-19  MLT  CR-0741  THRESHOLD NOW ROUNDS UP (CEILING)
003600*                   INSTEAD OF HALF-UP, BUYER WAS GETTING CAUGHT
003700*                   SHORT ON FAST MOVERS.
003800*  1998-09-30  MLT  CR-0819  Y2K REVIEW - NO DATE-SENSITIVE
003900*                   FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
004000*  1999-01-18  MLT  CR-0819  Y2K REVIEW CLOSED, SIGNED OFF.
004100*  2002-05-07  JBC  CR-1140  ADDED TEA BAGS AND COFFEE BEANS TO
004200*                   THE FINANCIAL SIMULATION TABLE.
004300*  2006-06-27  JBC  CR-4471  ADDED QUANTITY-ON-HAND TO THE RAW
004400*                   FILE AND CURRENT-STOCK / LOW-STOCK-THRESHOLD
004500*                   TO THE MASTER, FOR THE NEW LOW-STOCK PROJECT.
004600*  2011-03-03  SVG  CR-5128  ADDED MISSING-FILE CHECK ON OPEN -
004700*                   JOB WAS ABENDING INSTEAD OF STOPPING CLEAN.
004800*  2016-09-14  SVG  CR-5688  DROPPED THE PRINTER SPECIAL-NAMES -
004900*                   THIS PROGRAM WRITES NO REPORT, SO TOP-OF-FORM
005000*                   AND THE RERUN SWITCH WERE NEVER REFERENCED.
005100*  2016-09-28  SVG  CR-5689  ADDED RAW-READ / MASTER-WRITTEN
005200*                   COUNTS AND A CLOSING TALLY DISPLAY SO THE
005300*                   OPERATOR CAN SEE AT A GLANCE THAT NO PRODUCTS
005400*                   WERE DROPPED ON THE FLOOR.  ALSO DROPPED THE
005500*                   SPARE FILLER BYTES THAT HAD CREPT INTO EVERY
005600*                   WORKING-STORAGE GROUP - THEY PADDED NOTHING.
005700*  2016-10-05  SVG  CR-5691  PUT THE SPECIAL-NAMES PARAGRAPH BACK -
005800*                   EVERY PROGRAM CARRIES C01 IS TOP-OF-FORM WHETHER
005810*                   IT PRINTS OR NOT.  ALSO PUT BACK FIVE BYTES OF
005820*                   RESERVE FILLER ON RAWINV AND PRODMST, AND
005830*                   COLLAPSED THE 420-450 LOOKUP/COST/THRESHOLD/
005840*                   WRITE CHAIN INTO ONE PERFORM ... THRU, AND ADDED
005850*                   A GO TO 000-STOP-RUN ON THE MISSING-FILE PATH SO
005860*                   000-BUILD-PRODUCT-MASTER FOLLOWS HOUSE STANDARD
005870*                   CONTROL STYLE INSTEAD OF NESTED IF-BLOCKS.
005900******************************************************************
006000*
006100 ENVIRONMENT DIVISION.
006200*
006300 CONFIGURATION SECTION.
006400*
006500 SPECIAL-NAMES.
006600*
006700     C01 IS TOP-OF-FORM.
006800*
006900 INPUT-OUTPUT SECTION.
007000*
007100 FILE-CONTROL.
007200*
007300     SELECT RAWINV   ASSIGN TO "RAWINV"
007400                     ORGANIZATION IS LINE SEQUENTIAL
007500                     FILE STATUS IS RAWINV-FILE-STATUS.
007600     SELECT PRODMST  ASSIGN TO "PRODMST"
007700                     ORGANIZATION IS LINE SEQUENTIAL
007800                     FILE STATUS IS PRODMST-FILE-STATUS.
007900*
008000 DATA DIVISION.
008100*
008200 FILE SECTION.
008300*
008400 FD  RAWINV.
008500*
008600     COPY RAWINV.
008700*
008800 FD  PRODMST.
008900*
009000     COPY PRODMST.
009100*
009200 WORKING-STORAGE SECTION.
009300*
009400******************************************************************
009500* RUN-WIDE RECORD COUNTS - STANDALONE SCALARS, NOT PART OF ANY
009600* GROUP, SO THEY STAY 77-LEVEL PER HOUSE STANDARD.  DISPLAYED AT
009700* STOP RUN AS A QUICK SANITY CHECK THAT NOTHING WAS LOST BETWEEN
009800* THE RAW FILE AND THE MASTER FILE - SEE CR-5689.
009900******************************************************************
010000 77  RI-RECORDS-READ-COUNT         PIC S9(7)   COMP   VALUE ZERO.
010100 77  PM-RECORDS-WRITTEN-COUNT      PIC S9(7)   COMP   VALUE ZERO.
010200*
010300 01  SWITCHES.
010400     05  RAWINV-EOF-SWITCH           PIC X       VALUE "N".
010500         88  RAWINV-EOF                          VALUE "Y".
010600     05  FIRST-GROUP-SWITCH          PIC X       VALUE "Y".
010700         88  FIRST-GROUP                         VALUE "Y".
011000*
011100 01  FILE-STATUS-FIELDS.
011200     05  RAWINV-FILE-STATUS          PIC XX.
011300         88  RAWINV-SUCCESSFUL               VALUE "00".
011400         88  RAWINV-NOT-FOUND                VALUE "35".
011500     05  PRODMST-FILE-STATUS         PIC XX.
011600         88  PRODMST-SUCCESSFUL              VALUE "00".
011700*
011800 01  CONTROL-FIELDS.
011900     05  CF-OLD-PRODUCT-ID           PIC X(08).
012000*
012100 01  ACCUMULATORS.
012200     05  AC-OBSERVATION-COUNT        PIC S9(5)      COMP.
012300     05  AC-SALES-TOTAL              PIC S9(9)V99   COMP.
012400     05  AC-LATEST-ON-HAND           PIC S9(7)      COMP.
012500*
012600 01  GROUP-SAVE-AREA.
012700     05  GS-PRODUCT-NAME             PIC X(20).
012800*
012900******************************************************************
013000** FINANCIAL SIMULATION TABLE - KEYED ON EXACT PRODUCT NAME.
013100** ANY PRODUCT NOT FOUND HERE DEFAULTS TO 1.00 PRICE, 0.20 MARGIN
013200** (SEE PARAGRAPH 420).  LOADED BY REDEFINITION, NOT BY SEARCH
013300** OF A DATA FILE - THE BUYER CHANGES THIS TABLE TWICE A YEAR
013400** AND WANTS IT RIGHT HERE IN THE SOURCE WHERE SHE CAN FIND IT.
013500******************************************************************
013600*  2002-05-07  JBC  CR-1140  ADDED TEA BAGS, COFFEE BEANS.
013700*  1990-06-05  DPK  CR-0355  ADDED DIET SODA, COLA.
013800******************************************************************
013900*
014000 01  FS-TABLE-VALUES.
014100     05  FILLER  PIC X(30) VALUE
014200         "Berry Juice         0000450040".
014300     05  FILLER  PIC X(30) VALUE
014400         "Coffee Beans        0001500060".
014500     05  FILLER  PIC X(30) VALUE
014600         "Cola                0000200035".
014700     05  FILLER  PIC X(30) VALUE
014800         "Diet Soda           0000200030".
014900     05  FILLER  PIC X(30) VALUE
015000         "Energy Drink        0000500050".
015100     05  FILLER  PIC X(30) VALUE
015200         "Lemonade            0000250030".
015300     05  FILLER  PIC X(30) VALUE
015400         "Mango Drink         0000300035".
015500     05  FILLER  PIC X(30) VALUE
015600         "Tea Bags            0000800045".
015700     05  FILLER  PIC X(30) VALUE
015800         "Water Bottle        0000150025".
015900*
016000 01  FS-TABLE REDEFINES FS-TABLE-VALUES.
016100     05  FS-ENTRY                    OCCURS 9 TIMES
016200                                      ASCENDING KEY IS FS-PRODUCT-NAME
016300                                      INDEXED BY FS-IX.
016400         10  FS-PRODUCT-NAME          PIC X(20).
016500         10  FS-UNIT-PRICE            PIC 9(05)V99.
016600         10  FS-PROFIT-MARGIN         PIC 9V99.
016700*
016800 01  DEFAULT-FINANCIAL-PARAMETERS.
016900     05  DF-UNIT-PRICE                PIC 9(05)V99   VALUE 1.00.
017000     05  DF-PROFIT-MARGIN             PIC 9V99       VALUE 0.20.
017100*
017200 01  WORK-FIELDS.
017300     05  WK-UNIT-PRICE                PIC 9(05)V99.
017400     05  WK-PROFIT-MARGIN             PIC 9V99.
017500     05  WK-ONE-MINUS-MARGIN          PIC 9V9999.
017600*
017700******************************************************************
017800* WK-THRESHOLD-RAW IS SPLIT BY REDEFINITION INTO ITS WHOLE AND
017900* FRACTIONAL DIGITS SO 440-COMPUTE-LOW-STOCK-THRESHOLD CAN ROUND
018000* UP (CEILING) WITHOUT AN INTRINSIC FUNCTION - SEE CR-0741.
018100******************************************************************
018200 01  WK-THRESHOLD-RAW                 PIC 9(07)V9999.
018300 01  WK-THRESHOLD-RAW-R REDEFINES WK-THRESHOLD-RAW.
018400     05  WK-THRESHOLD-INTEGER         PIC 9(07).
018500     05  WK-THRESHOLD-FRACTION        PIC 9(04).
018600*
018700******************************************************************
018800* RUN-DATE-FIELDS CARRIES THE RUN DATE FOR THE STARTUP MESSAGE.
018900* SPLIT BY REDEFINITION RATHER THAN FUNCTION CURRENT-DATE - SEE
019000* HOUSE STANDARD ON DATE HANDLING.
019100******************************************************************
019200 01  RUN-DATE-FIELDS.
019300     05  RUN-DATE-YMD                 PIC 9(06).
019400     05  FILLER                       PIC X(02).
019500 01  RUN-DATE-YMD-R REDEFINES RUN-DATE-FIELDS.
019600     05  RUN-DATE-YY                  PIC 99.
019700     05  RUN-DATE-MM                  PIC 99.
019800     05  RUN-DATE-DD                  PIC 99.
019900     05  FILLER                       PIC X(02).
020000*
020100 PROCEDURE DIVISION.
020200*
020300******************************************************************
020400* 000-BUILD-PRODUCT-MASTER IS THE ONLY ENTRY POINT.  OPENS BOTH
020500* FILES, CHECKS THE RAW FILE ACTUALLY SHOWED UP, THEN DRIVES THE
020600* CONTROL BREAK UNTIL BOTH FILES ARE EXHAUSTED.
020700******************************************************************
020800 000-BUILD-PRODUCT-MASTER.
020900*
021000     ACCEPT RUN-DATE-YMD FROM DATE.
021100     DISPLAY "PSOE1000 - PRODUCT MASTER BUILD STARTING - RUN DATE "
021200         RUN-DATE-YY "-" RUN-DATE-MM "-" RUN-DATE-DD.
021300     OPEN INPUT  RAWINV.
021400     IF NOT RAWINV-SUCCESSFUL
021500         DISPLAY "PSOE1000 - RAW INVENTORY FILE NOT FOUND, "
021600             "FILE STATUS IS " RAWINV-FILE-STATUS
021650         GO TO 000-STOP-RUN
021800     END-IF.
021900     OPEN OUTPUT PRODMST.
022000     MOVE LOW-VALUE TO RI-PRODUCT-ID.
022100     PERFORM 300-PROCESS-RAW-RECORD
022200         UNTIL RAWINV-EOF.
022300     CLOSE RAWINV
022400           PRODMST.
022500     DISPLAY "PSOE1000 - RAW RECORDS READ    " RI-RECORDS-READ-COUNT.
022600     DISPLAY "PSOE1000 - MASTER RECORDS WRITTEN " PM-RECORDS-WRITTEN-COUNT.
022700*
022750 000-STOP-RUN.
022800*
022900     STOP RUN.
023000*
023100******************************************************************
023200* 300-PROCESS-RAW-RECORD READS ONE RAW RECORD AND EITHER STARTS
023300* A NEW PRODUCT GROUP, ADDS TO THE CURRENT GROUP, OR - ON A
023400* CHANGE OF PRODUCT-ID - CLOSES OUT THE OLD GROUP AND WRITES ITS
023500* MASTER RECORD BEFORE STARTING THE NEW ONE.
023600******************************************************************
023700 300-PROCESS-RAW-RECORD.
023800*
023900     PERFORM 310-READ-RAW-RECORD.
024000     EVALUATE TRUE
024100         WHEN RAWINV-EOF
024200             IF NOT FIRST-GROUP
024300                 PERFORM 400-BUILD-PRODUCT-MASTER-RECORD
024400             END-IF
024500         WHEN FIRST-GROUP
024600             PERFORM 320-START-NEW-GROUP
024700             MOVE "N" TO FIRST-GROUP-SWITCH
024800         WHEN RI-PRODUCT-ID = CF-OLD-PRODUCT-ID
024900             PERFORM 330-ACCUMULATE-OBSERVATION
025000         WHEN OTHER
025100             PERFORM 400-BUILD-PRODUCT-MASTER-RECORD
025200             PERFORM 320-START-NEW-GROUP
025300     END-EVALUATE.
025400*
025500 310-READ-RAW-RECORD.
025600*
025700     READ RAWINV
025800         AT END
025900             MOVE "Y" TO RAWINV-EOF-SWITCH
026000         NOT AT END
026100             ADD 1 TO RI-RECORDS-READ-COUNT
026200     END-READ.
026300*
026400 320-START-NEW-GROUP.
026500*
026600     MOVE RI-PRODUCT-ID             TO CF-OLD-PRODUCT-ID.
026700     MOVE RI-PRODUCT-NAME           TO GS-PRODUCT-NAME.
026800     MOVE 1                         TO AC-OBSERVATION-COUNT.
026900     MOVE RI-UNIT-SALES              TO AC-SALES-TOTAL.
027000     MOVE RI-QUANTITY-ON-HAND        TO AC-LATEST-ON-HAND.
027100*
027200 330-ACCUMULATE-OBSERVATION.
027300*
027400     ADD 1                           TO AC-OBSERVATION-COUNT.
027500     ADD RI-UNIT-SALES               TO AC-SALES-TOTAL.
027600     MOVE RI-QUANTITY-ON-HAND        TO AC-LATEST-ON-HAND.
027700*
027800******************************************************************
027900* 400-BUILD-PRODUCT-MASTER-RECORD FIRES ON THE GROUP BREAK.  IT
028000* COMPUTES THE MEAN REORDER QUANTITY, LOOKS UP THE SIMULATED
028100* FINANCIAL PARAMETERS, DERIVES UNIT COST, AND CEILINGS THE
028200* LOW-STOCK THRESHOLD, THEN WRITES THE MASTER RECORD.
028300******************************************************************
028400 400-BUILD-PRODUCT-MASTER-RECORD.
028500*
028600     MOVE CF-OLD-PRODUCT-ID          TO PM-PRODUCT-ID.
028700     MOVE GS-PRODUCT-NAME            TO PM-PRODUCT-NAME.
028800     MOVE AC-LATEST-ON-HAND          TO PM-CURRENT-STOCK.
028900     COMPUTE PM-REORDER-QUANTITY ROUNDED =
029000         AC-SALES-TOTAL / AC-OBSERVATION-COUNT.
029100     PERFORM 420-LOOKUP-FINANCIAL-PARAMETERS
029200         THRU 450-WRITE-PRODUCT-MASTER-RECORD.
029500*
029600 420-LOOKUP-FINANCIAL-PARAMETERS.
029700*
029800     SEARCH ALL FS-ENTRY
029900         AT END
030000             MOVE DF-UNIT-PRICE     TO WK-UNIT-PRICE
030100             MOVE DF-PROFIT-MARGIN  TO WK-PROFIT-MARGIN
030200         WHEN FS-PRODUCT-NAME (FS-IX) = GS-PRODUCT-NAME
030300             MOVE FS-UNIT-PRICE (FS-IX)    TO WK-UNIT-PRICE
030400             MOVE FS-PROFIT-MARGIN (FS-IX) TO WK-PROFIT-MARGIN
030500     END-SEARCH.
030600     MOVE WK-UNIT-PRICE              TO PM-UNIT-PRICE.
030700*
030800 430-COMPUTE-UNIT-COST.
030900*
031000     COMPUTE WK-ONE-MINUS-MARGIN = 1 - WK-PROFIT-MARGIN.
031100     COMPUTE PM-UNIT-COST ROUNDED =
031200         WK-UNIT-PRICE * WK-ONE-MINUS-MARGIN.
031300*
031400******************************************************************
031500* 440-COMPUTE-LOW-STOCK-THRESHOLD ROUNDS UP (CEILING) - SEE
031600* CR-0741 ABOVE.  NO INTRINSIC FUNCTION IS USED; THE REMAINDER
031700* IS DETECTED BY COMPARING THE UNTRUNCATED WORK FIELD AGAINST
031800* ITS OWN TRUNCATED INTEGER PART.
031900******************************************************************
032000 440-COMPUTE-LOW-STOCK-THRESHOLD.
032100*
032200     COMPUTE WK-THRESHOLD-RAW =
032300         PM-REORDER-QUANTITY * 0.30.
032400     IF WK-THRESHOLD-FRACTION > 0
032500         ADD 1                       TO WK-THRESHOLD-INTEGER
032600     END-IF.
032700     MOVE WK-THRESHOLD-INTEGER       TO PM-LOW-STOCK-THRESHOLD.
032800*
032900 450-WRITE-PRODUCT-MASTER-RECORD.
033000*
033100     WRITE PRODUCT-MASTER-RECORD.
033200     IF NOT PRODMST-SUCCESSFUL
033300         DISPLAY "PSOE1000 - WRITE ERROR ON PRODMST FOR PRODUCT "
033400             PM-PRODUCT-ID
033500         DISPLAY "FILE STATUS CODE IS " PRODMST-FILE-STATUS
033600     ELSE
033700         ADD 1 TO PM-RECORDS-WRITTEN-COUNT
033800     END-IF.
