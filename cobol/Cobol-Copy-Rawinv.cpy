000100******************************************************************
000200** RAW INVENTORY MOVEMENT RECORD LAYOUT
000300** ONE ROW PER PRODUCT / OBSERVATION PERIOD, AS READ OFF THE
000400** STORE POINT-OF-SALE EXTRACT.  RECORDS FOR A GIVEN PRODUCT ARE
000500** GROUPED TOGETHER AND IN CHRONOLOGICAL ORDER WITHIN THE GROUP.
000600******************************************************************
000700*  1987-04-09  REH  ORIGINAL LAYOUT FOR WEEKLY REORDER RUN.
000800*  1993-11-02  DPK  WIDENED RI-PRODUCT-NAME FROM 16 TO 20 BYTES.
000900*  1999-01-18  MLT  Y2K - CONFIRMED NO DATE FIELDS ON THIS COPY.
001000*  2006-06-27  JBC  CR-4471 ADDED RI-QUANTITY-ON-HAND FOR
001100*                   LOW-STOCK PROJECT, REPLACES OLD FILLER.
001150*  2016-10-05  SVG  CR-5691 PUT BACK FIVE BYTES OF RESERVE FILLER
001160*                   AT THE END OF THE RECORD - BUYER WANTS ROOM
001170*                   FOR A STORE-CODE FIELD SOMEDAY WITHOUT A
001180*                   RESIZE OF THE WHOLE EXTRACT.
001200******************************************************************
001250*
001300     01  RAW-INVENTORY-RECORD.
001400         05  RI-PRODUCT-ID           PIC X(08).
001500         05  RI-PRODUCT-NAME         PIC X(20).
001600         05  RI-UNIT-SALES           PIC 9(07)V99.
001700         05  RI-QUANTITY-ON-HAND     PIC 9(07).
001750         05  FILLER                  PIC X(05).
