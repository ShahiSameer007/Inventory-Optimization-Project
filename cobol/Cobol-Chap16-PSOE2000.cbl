000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.      PSOE2000.
000400 AUTHOR.          R HENNESSY.
000500 INSTALLATION.    LAKESIDE BEVERAGE DISTRIBUTING - DATA CTR.
000600 DATE-WRITTEN.    MAY 1987.
000700 DATE-COMPILED.
000800 SECURITY.        COMPANY CONFIDENTIAL.
000900*
001000******************************************************************
001100*  PSOE2000  -  REORDER OPTIMIZATION ENGINE
001200*
001300*  READS THE PRODUCT MASTER BUILT BY PSOE1000, PICKS OUT THE
001400*  PRODUCTS WHOSE STOCK HAS FALLEN BELOW THEIR LOW-STOCK
001500*  THRESHOLD, AND RANKS THEM BY PROFIT-TO-COST RATIO.  IT THEN
001600*  SPENDS THE BUYER'S WEEKLY REORDER BUDGET TWO WAYS - A GREEDY
001700*  PASS THAT TAKES THE BEST RATIO FIRST, AND A CHEAPEST-FIRST
001800*  BASELINE PASS KEPT ONLY TO PROVE THE GREEDY PASS IS WORTH
001900*  RUNNING.  EVERY ACCEPT/REJECT DECISION OF THE GREEDY PASS IS
002000*  LOGGED TO THE AUDIT FILE, AND A DECISION REPORT IS PRINTED.
002100*
002200*  THIS PROGRAM IS RUN SECOND, AFTER PSOE1000, ON THE SAME
002300*  WEEKLY CYCLE.
002400******************************************************************
002500*                     C H A N G E   L O G
002600******************************************************************
002700*  1987-05-04  REH  CR-0121  ORIGINAL PROGRAM - SINGLE BUDGET
002800*                   ALLOCATION PASS, NO BASELINE, NO AUDIT LOG.
002900*  1989-01-30  REH  CR-0266  ITEMS NO LONGER STOP THE ALLOCATION
003000*                   SCAN WHEN REJECTED - LATER CHEAPER ITEMS
003100*                   WERE BEING SKIPPED BY MISTAKE.
003200*  1994-07-11  DPK  CR-0610  ADDED THE CHEAPEST-FIRST BASELINE
003300*                   PASS SO THE BUYER COULD SEE WHAT THE OLD
003400*                   MANUAL METHOD WOULD HAVE BOUGHT.
003500*  1998-09-30  MLT  CR-0819  Y2K REVIEW - RUN DATE DISPLAY MOVED
003600*                   OFF 2-DIGIT YEAR, REPORT HEADING NOW SHOWS
003700*                   FULL 4-DIGIT YEAR.
003800*  1999-01-18  MLT  CR-0819  Y2K REVIEW CLOSED, SIGNED OFF.
003900*  2006-06-27  JBC  CR-4471  ADDED AUDIT LOG, PRIORITY-SCORE
004000*                   RANKING, AND TIE-BREAK BY ENCOUNTER ORDER
004100*                   FOR THE LOW-STOCK PROJECT.  REPLACES THE
004200*                   BUYER'S SPREADSHEET MACRO.
004300*  2009-10-15  JBC  CR-4902  BUDGET NO LONGER KEYED AT THE
004400*                   CONSOLE - NOW READ FROM BUDGPARM SO THE
004500*                   RUN CAN BE SCHEDULED OVERNIGHT.
004600*  2011-03-03  SVG  CR-5128  WIDENED BUDGET-COST FIELDS AFTER
004700*                   THE COLA PROMOTION BUDGET OVERRAN 9(07)V99.
004800*  2014-08-19  SVG  CR-5390  REJECTED ITEMS SECTION NOW PRINTS
004900*                   "ALL NECESSARY ORDERS WERE SELECTED" INSTEAD
005000*                   OF A BLANK PAGE WHEN NOTHING WAS REJECTED.
005100*  2016-02-09  SVG  CR-5611  REPORT LINE LAYOUTS RE-SPACED AFTER
005200*                   THE RANK, SELECTED, AND REJECTED SECTIONS
005300*                   WERE FOUND RUNNING SHORT OF THE 132-BYTE
005400*                   PRINT AREA ON WIDE PRODUCT NAMES.
005500*  2016-09-14  SVG  CR-5688  DROPPED THE UNUSED RERUN SWITCH AND
005600*                   TIED TOP-OF-FORM TO THE REPORT HEADER WRITE
005700*                   SO THE FIRST PAGE ACTUALLY SLEWS THE PRINTER.
005800*  2016-09-28  SVG  CR-5689  ADDED AUDIT-RECORD / REPORT-LINE
005900*                   TALLIES DISPLAYED AT STOP RUN.  ALSO DROPPED
006000*                   THE SPARE FILLER BYTES THAT HAD CREPT INTO
006100*                   EVERY WORKING-STORAGE GROUP - THEY PADDED NOTHING.
006110*  2016-10-05  SVG  CR-5691  PUT BACK FIVE BYTES OF RESERVE FILLER
006120*                   ON LOWSTOCK, ADDED 88-LEVELS UNDER AL-STATUS ON
006130*                   AUDITLOG, AND COLLAPSED THE 810-850 REPORT
006140*                   SECTION CALLS INTO ONE PERFORM ... THRU.  ALSO
006150*                   RESTRUCTURED 000-RUN-REORDER-OPTIMIZATION WITH A
006160*                   GO TO 000-CLOSE-AND-STOP ON THE NO-BUDGET AND
006170*                   NO-LOW-STOCK PATHS INSTEAD OF NESTED IF-BLOCKS,
006180*                   TO MATCH HOUSE STANDARD CONTROL STYLE.
006200******************************************************************
006300*
006400 ENVIRONMENT DIVISION.
006500*
006600 CONFIGURATION SECTION.
006700*
006800 SPECIAL-NAMES.
006900*
007000     C01 IS TOP-OF-FORM.
007100*
007200 INPUT-OUTPUT SECTION.
007300*
007400 FILE-CONTROL.
007500*
007600     SELECT PRODMST   ASSIGN TO "PRODMST"
007700                      ORGANIZATION IS LINE SEQUENTIAL
007800                      FILE STATUS IS PRODMST-FILE-STATUS.
007900     SELECT BUDGPARM  ASSIGN TO "BUDGPARM"
008000                      ORGANIZATION IS LINE SEQUENTIAL
008100                      FILE STATUS IS BUDGPARM-FILE-STATUS.
008200     SELECT AUDITLOG  ASSIGN TO "AUDITLOG"
008300                      ORGANIZATION IS LINE SEQUENTIAL
008400                      FILE STATUS IS AUDITLOG-FILE-STATUS.
008500     SELECT PSOERPT   ASSIGN TO "PSOERPT"
008600                      ORGANIZATION IS LINE SEQUENTIAL.
008700     SELECT SRTWK1    ASSIGN TO "SRTWK1".
008800     SELECT SRTWK2    ASSIGN TO "SRTWK2".
008900*
009000 DATA DIVISION.
009100*
009200 FILE SECTION.
009300*
009400 FD  PRODMST.
009500*
009600     COPY PRODMST.
009700*
009800 FD  BUDGPARM.
009900*
010000 01  BUDGET-PARAMETER-RECORD.
010100     05  BP-BUDGET-SIGN              PIC X(01).
010200     05  BP-BUDGET-AMOUNT-TEXT       PIC X(11).
010300     05  FILLER                      PIC X(08).
010400*
010500 FD  AUDITLOG.
010600*
010700     COPY AUDITLOG.
010800*
010900 FD  PSOERPT.
011000*
011100 01  PRINT-AREA                      PIC X(132).
011200*
011300 SD  SRTWK1.
011400*
011500     COPY LOWSTOCK.
011600*
011700 SD  SRTWK2.
011800*
011900     COPY LOWSTOCK
012000         REPLACING ==LOW-STOCK-WORK-RECORD== BY ==BASELINE-SORT-RECORD==
012100                   ==LP-==                   BY ==BS-==.
012200*
012300 WORKING-STORAGE SECTION.
012400*
012500******************************************************************
012600* RUN-WIDE TALLIES - STANDALONE SCALARS, NOT PART OF ANY GROUP,
012700* SO THEY STAY 77-LEVEL PER HOUSE STANDARD.  DISPLAYED JUST
012800* BEFORE STOP RUN AS A QUICK CROSS-CHECK OF THE AUDIT LOG AND
012900* THE REPORT - SEE CR-5689.
013000******************************************************************
013100 77  AL-RECORDS-WRITTEN-COUNT      PIC S9(5)   COMP   VALUE ZERO.
013200 77  RPT-TOTAL-LINES-COUNT         PIC S9(5)   COMP   VALUE ZERO.
013300*
013400 01  SWITCHES.
013500     05  PRODMST-EOF-SWITCH          PIC X   VALUE "N".
013600         88  PRODMST-EOF                     VALUE "Y".
013700     05  RUN-OK-SWITCH               PIC X   VALUE "Y".
013800         88  RUN-OK                          VALUE "Y".
013900     05  BUDGET-VALID-SWITCH         PIC X   VALUE "Y".
014000         88  BUDGET-VALID                    VALUE "Y".
014100     05  LOW-STOCK-FOUND-SWITCH      PIC X   VALUE "Y".
014200         88  LOW-STOCK-FOUND                 VALUE "Y".
014300     05  SELECTED-LINES-SWITCH       PIC X   VALUE "N".
014400         88  SOME-SELECTED-PRINTED           VALUE "Y".
014500     05  REJECTED-LINES-SWITCH       PIC X   VALUE "N".
014600         88  SOME-REJECTED-PRINTED           VALUE "Y".
014700     05  PASS-TYPE-SWITCH            PIC X   VALUE "C".
014800         88  PASS-IS-COMPARISON              VALUE "C".
014900         88  PASS-IS-FINAL                    VALUE "F".
015000*
015100 01  FILE-STATUS-FIELDS.
015200     05  PRODMST-FILE-STATUS         PIC XX.
015300         88  PRODMST-SUCCESSFUL              VALUE "00".
015400     05  BUDGPARM-FILE-STATUS        PIC XX.
015500         88  BUDGPARM-SUCCESSFUL             VALUE "00".
015600     05  AUDITLOG-FILE-STATUS        PIC XX.
015700         88  AUDITLOG-SUCCESSFUL             VALUE "00".
015800*
015900******************************************************************
016000* BUDGET-VALIDATION-AREA IS REDEFINED SO THE TEXT READ FROM
016100* BUDGPARM CAN BE TESTED FOR NUMERIC CONTENT BEFORE IT IS TRUSTED
016200* AS AN AMOUNT - SEE CR-4902.
016300******************************************************************
016400 01  BUDGET-VALIDATION-AREA.
016500     05  BV-BUDGET-AMOUNT-X          PIC X(11).
016600 01  BUDGET-VALIDATION-AREA-R REDEFINES BUDGET-VALIDATION-AREA.
016700     05  BV-BUDGET-AMOUNT            PIC 9(09)V99.
016800*
016900 01  BUDGET-FIELDS.
017000     05  WEEKLY-BUDGET               PIC 9(09)V99.
017100     05  REMAINING-BUDGET            PIC 9(09)V99.
017200******************************************************************
017300* BUDGET-FIELDS-R SPLITS THE BUDGET AND THE RUNNING REMAINDER
017400* INTO DOLLARS AND CENTS FOR THE SIGN-ON DISPLAY LINE - SEE
017500* CR-4902.
017600******************************************************************
017700 01  BUDGET-FIELDS-R REDEFINES BUDGET-FIELDS.
017800     05  WB-DOLLARS                  PIC 9(09).
017900     05  WB-CENTS                    PIC 99.
018000     05  RB-DOLLARS                  PIC 9(09).
018100     05  RB-CENTS                    PIC 99.
018200*
018300 01  RUN-TOTALS.
018400     05  TOTAL-COST-FINAL            PIC 9(09)V99.
018500     05  TOTAL-PROFIT-FINAL          PIC 9(09)V99.
018600     05  TOTAL-COST-COMPARISON       PIC 9(09)V99.
018700     05  TOTAL-PROFIT-COMPARISON     PIC 9(09)V99.
018800     05  TOTAL-COST-BASELINE         PIC 9(09)V99.
018900     05  TOTAL-PROFIT-BASELINE       PIC 9(09)V99.
019000*
019100 01  COUNTERS.
019200     05  LS-TABLE-COUNT              PIC S9(5)   COMP.
019300     05  LS-TABLE-MAX                PIC S9(5)   COMP VALUE +2000.
019400     05  LS-SUBSCRIPT                PIC S9(5)   COMP.
019500     05  ITEMS-SELECTED-COUNT        PIC S9(5)   COMP.
019600     05  ITEMS-REJECTED-COUNT        PIC S9(5)   COMP.
019700     05  ITEMS-TOTAL-COUNT           PIC S9(5)   COMP.
019800     05  LINE-COUNT                  PIC S9(3)   COMP.
019900*
020000 01  CALCULATED-FIELDS.
020100     05  CF-ORDER-QTY-ROUNDED        PIC 9(07).
020200     05  CF-ORDER-COST               PIC 9(09)V99.
020300     05  CF-ORDER-VALUE              PIC 9(09)V99.
020400     05  CF-PRICE-MINUS-COST         PIC 9(05)V99.
020500     05  CF-PRIORITY-SCORE           PIC 9(05)V9999.
020600     05  CF-SCORE-DISPLAY            PIC 9(05)V99.
020700*
020800******************************************************************
020900* GREEDY-TABLE HOLDS THE LOW-STOCK ITEMS IN PRIORITY-SCORE
021000* DESCENDING ORDER (TIES BY ENCOUNTER ORDER) - THIS IS ALSO THE
021100* FULL PRIORITY RANKING PRINTED ON THE REPORT.  BASELINE-TABLE
021200* HOLDS THE SAME ITEMS IN ORDER-COST ASCENDING ORDER.  BOTH ARE
021300* LOADED FROM A SORT OF SRTWK1 / SRTWK2 - SEE CR-4471.
021400*
021500* GT-SEQ-NO CARRIES LP-SEQ-NO (THE ORIGINAL PRODMST ENCOUNTER
021600* ORDER) FORWARD OUT OF THE PRIORITY-SCORE SORT SO THE BASELINE
021700* SORT'S TIE-BREAK IS STILL TRUE ENCOUNTER ORDER AND NOT JUST
021800* WHATEVER SLOT THE ITEM LANDED IN AFTER THE GREEDY RANKING -
021900* SEE CR-5688.
022000******************************************************************
022100 01  GREEDY-TABLE.
022200     05  GT-ENTRY                    OCCURS 2000 TIMES
022300                                      INDEXED BY GT-IX.
022400         10  GT-PRODUCT-ID            PIC X(08).
022500         10  GT-PRODUCT-NAME          PIC X(20).
022600         10  GT-ORDER-QTY             PIC 9(07).
022700         10  GT-ORDER-COST            PIC 9(09)V99.
022800         10  GT-ORDER-VALUE           PIC 9(09)V99.
022900         10  GT-PRIORITY-SCORE        PIC 9(05)V9999.
023000         10  GT-DECISION              PIC X(08).
023100         10  GT-SEQ-NO                PIC 9(07).
023200*
023300 01  BASELINE-TABLE.
023400     05  BT-ENTRY                     OCCURS 2000 TIMES
023500                                       INDEXED BY BT-IX.
023600         10  BT-PRODUCT-ID             PIC X(08).
023700         10  BT-ORDER-COST             PIC 9(09)V99.
023800         10  BT-ORDER-VALUE            PIC 9(09)V99.
023900*
024000******************************************************************
024100* RUN-DATE-AND-TIME IS SPLIT BY REDEFINITION FOR THE REPORT
024200* HEADING - SEE CR-0819, Y2K REVIEW (FULL 4-DIGIT YEAR).
024300******************************************************************
024400 01  RUN-DATE-AND-TIME.
024500     05  RUN-DATE-YMD                PIC 9(08).
024600     05  RUN-TIME-HMS                PIC 9(08).
024700     05  FILLER                      PIC X(04).
024800 01  RUN-DATE-AND-TIME-R REDEFINES RUN-DATE-AND-TIME.
024900     05  RUN-DATE-YYYY               PIC 9(04).
025000     05  RUN-DATE-MM                 PIC 9(02).
025100     05  RUN-DATE-DD                 PIC 9(02).
025200     05  RUN-TIME-HH                 PIC 9(02).
025300     05  RUN-TIME-MN                 PIC 9(02).
025400     05  FILLER                      PIC X(08).
025500*
025600 01  PRINT-FIELDS.
025700     05  PAGE-COUNT                  PIC S9(3)   COMP  VALUE +0.
025800     05  LINES-ON-PAGE               PIC S9(3)   COMP  VALUE +58.
025900*
026000 01  HEADING-LINE-1.
026100     05  FILLER          PIC X(28)  VALUE "PSOE OPTIMIZATION REPORT  - ".
026200     05  HL1-RUN-YEAR    PIC 9(4).
026300     05  FILLER          PIC X(1)   VALUE "-".
026400     05  HL1-RUN-MONTH   PIC 99.
026500     05  FILLER          PIC X(1)   VALUE "-".
026600     05  HL1-RUN-DAY     PIC 99.
026700     05  FILLER          PIC X(8)   VALUE SPACE.
026800     05  FILLER          PIC X(6)   VALUE "TIME: ".
026900     05  HL1-RUN-HOUR    PIC 99.
027000     05  FILLER          PIC X(1)   VALUE ":".
027100     05  HL1-RUN-MINUTE  PIC 99.
027200     05  FILLER          PIC X(75)  VALUE SPACE.
027300*
027400 01  HEADING-LINE-2.
027500     05  FILLER          PIC X(30)  VALUE
027600         "LOW-STOCK ITEMS THIS RUN . . ".
027700     05  HL2-ITEM-COUNT  PIC ZZZZ9.
027800     05  FILLER          PIC X(10)  VALUE SPACE.
027900     05  FILLER          PIC X(22)  VALUE
028000         "WEEKLY REORDER BUDGET ".
028100     05  HL2-BUDGET      PIC ZZZ,ZZZ,ZZ9.99.
028200     05  FILLER          PIC X(51)  VALUE SPACE.
028300*
028400 01  SECTION-HEADING-LINE.
028500     05  SHL-TEXT        PIC X(40).
028600     05  FILLER          PIC X(92)  VALUE SPACE.
028700*
028800 01  SUMMARY-LINE.
028900     05  SL-LABEL        PIC X(34).
029000     05  SL-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99.
029100     05  FILLER          PIC X(84)  VALUE SPACE.
029200*
029300 01  RANK-HEADING-LINE.
029400     05  FILLER          PIC X(22)  VALUE "PRODUCT NAME".
029500     05  FILLER          PIC X(20)  VALUE "PRIORITY SCORE".
029600     05  FILLER          PIC X(20)  VALUE "TOTAL ORDER COST".
029700     05  FILLER          PIC X(70)  VALUE SPACE.
029800*
029900 01  RANK-DETAIL-LINE.
030000     05  RDL-PRODUCT-NAME PIC X(22).
030100     05  RDL-SCORE        PIC ZZZ9.99    BLANK WHEN ZERO.
030200     05  FILLER           PIC X(9)       VALUE SPACE.
030300     05  RDL-ORDER-COST   PIC ZZZ,ZZ9.99.
030400     05  FILLER           PIC X(84)      VALUE SPACE.
030500*
030600 01  SELECTED-HEADING-LINE.
030700     05  FILLER          PIC X(22)  VALUE "PRODUCT NAME".
030800     05  FILLER          PIC X(14)  VALUE "ORDER QTY".
030900     05  FILLER          PIC X(16)  VALUE "BUDGET COST".
031000     05  FILLER          PIC X(16)  VALUE "EXPECTED PROFIT".
031100     05  FILLER          PIC X(64)  VALUE SPACE.
031200*
031300 01  SELECTED-DETAIL-LINE.
031400     05  SDL-PRODUCT-NAME PIC X(22).
031500     05  SDL-ORDER-QTY    PIC ZZZ,ZZ9.
031600     05  FILLER           PIC X(6)       VALUE SPACE.
031700     05  SDL-BUDGET-COST  PIC ZZZ,ZZ9.99.
031800     05  FILLER           PIC X(3)       VALUE SPACE.
031900     05  SDL-PROFIT       PIC ZZZ,ZZ9.99.
032000     05  FILLER           PIC X(74)      VALUE SPACE.
032100*
032200 01  REJECTED-HEADING-LINE.
032300     05  FILLER          PIC X(22)  VALUE "PRODUCT NAME".
032400     05  FILLER          PIC X(18)  VALUE "REQUIRED COST".
032500     05  FILLER          PIC X(16)  VALUE "EXPECTED PROFIT".
032600     05  FILLER          PIC X(76)  VALUE SPACE.
032700*
032800 01  REJECTED-DETAIL-LINE.
032900     05  RJL-PRODUCT-NAME PIC X(22).
033000     05  RJL-REQUIRED-COST PIC ZZZ,ZZ9.99.
033100     05  FILLER           PIC X(8)       VALUE SPACE.
033200     05  RJL-PROFIT        PIC ZZZ,ZZ9.99.
033300     05  FILLER            PIC X(82)     VALUE SPACE.
033400*
033500 01  EMPTY-SECTION-LINE.
033600     05  ESL-TEXT         PIC X(40).
033700     05  FILLER           PIC X(92)      VALUE SPACE.
033800*
033900 01  BLANK-LINE              PIC X(132)  VALUE SPACE.
034000*
034100 PROCEDURE DIVISION.
034200*
034300******************************************************************
034400* 000-RUN-REORDER-OPTIMIZATION IS THE ONLY ENTRY POINT.  RUN
034500* ORDER IS FIXED BY CR-4471 - SELECT AND SCORE, GREEDY PASS FOR
034600* COMPARISON TOTALS, BASELINE PASS, GREEDY PASS AGAIN FOR THE
034700* DETAILED LISTS AND AUDIT LOG, THEN THE REPORT.
034800******************************************************************
034900 000-RUN-REORDER-OPTIMIZATION.
035000*
035100     PERFORM 050-INITIALIZE-RUN.
035200     IF NOT RUN-OK
035300         GO TO 000-CLOSE-AND-STOP
035400     END-IF.
035500     PERFORM 200-SELECT-LOW-STOCK-PRODUCTS.
035600     IF NOT LOW-STOCK-FOUND
035700         DISPLAY "PSOE2000 - NO PRODUCTS BELOW THRESHOLD"
035800         GO TO 000-CLOSE-AND-STOP
035900     END-IF.
036000     PERFORM 500-BUILD-GREEDY-SEQUENCE.
036100     SET PASS-IS-COMPARISON     TO TRUE.
036200     PERFORM 600-RUN-GREEDY-PASS.
036300     MOVE TOTAL-COST-FINAL      TO TOTAL-COST-COMPARISON.
036400     MOVE TOTAL-PROFIT-FINAL    TO TOTAL-PROFIT-COMPARISON.
036500     PERFORM 700-BUILD-BASELINE-SEQUENCE.
036600     PERFORM 710-RUN-BASELINE-PASS.
036700     SET PASS-IS-FINAL          TO TRUE.
036800     PERFORM 600-RUN-GREEDY-PASS.
036900     PERFORM 800-PRINT-DECISION-REPORT.
037000     DISPLAY "PSOE2000 - AUDIT RECORDS WRITTEN "
037100         AL-RECORDS-WRITTEN-COUNT.
037200     DISPLAY "PSOE2000 - REPORT DETAIL LINES WRITTEN "
037300         RPT-TOTAL-LINES-COUNT.
037400*
037500 000-CLOSE-AND-STOP.
037600*
037700     PERFORM 900-CLOSE-FILES.
037800     STOP RUN.
037900*
038000******************************************************************
038100* 050-INITIALIZE-RUN OPENS THE MASTER AND BUDGET FILES AND READS
038200* THE ONE-RECORD BUDGET PARAMETER FILE.  A MISSING MASTER FILE
038300* OR A BAD BUDGET STOPS THE RUN GRACEFULLY - NEITHER ABENDS.
038400******************************************************************
038500 050-INITIALIZE-RUN.
038600*
038700     ACCEPT RUN-DATE-YMD FROM DATE YYYYMMDD.
038800     ACCEPT RUN-TIME-HMS FROM TIME.
038900     OPEN INPUT PRODMST.
039000     IF NOT PRODMST-SUCCESSFUL
039100         DISPLAY "PSOE2000 - PRODUCT MASTER FILE NOT FOUND, "
039200             "FILE STATUS IS " PRODMST-FILE-STATUS
039300         MOVE "N" TO RUN-OK-SWITCH
039400     ELSE
039500         PERFORM 110-READ-BUDGET-PARAMETER
039600         IF NOT BUDGET-VALID
039700             MOVE "N" TO RUN-OK-SWITCH
039800         ELSE
039900             OPEN OUTPUT AUDITLOG
040000                         PSOERPT
040100         END-IF
040200     END-IF.
040300*
040400******************************************************************
040500* 110-READ-BUDGET-PARAMETER VALIDATES THE ONE BUDGET RECORD -
040600* A LEADING MINUS SIGN OR NON-NUMERIC TEXT IS REJECTED, PER THE
040700* BATCH EQUIVALENT OF THE OLD CONSOLE PROMPT - SEE CR-4902.
040800******************************************************************
040900 110-READ-BUDGET-PARAMETER.
041000*
041100     OPEN INPUT BUDGPARM.
041200     IF NOT BUDGPARM-SUCCESSFUL
041300         DISPLAY "PSOE2000 - BUDGET PARAMETER FILE NOT FOUND, "
041400             "FILE STATUS IS " BUDGPARM-FILE-STATUS
041500         MOVE "N" TO BUDGET-VALID-SWITCH
041600     ELSE
041700         READ BUDGPARM
041800             AT END
041900                 DISPLAY "PSOE2000 - BUDGET PARAMETER FILE IS EMPTY"
042000                 MOVE "N" TO BUDGET-VALID-SWITCH
042100         END-READ
042200         IF BUDGET-VALID
042300             MOVE BP-BUDGET-AMOUNT-TEXT TO BV-BUDGET-AMOUNT-X
042400             IF BP-BUDGET-SIGN = "-" OR BV-BUDGET-AMOUNT-X NOT NUMERIC
042500                 DISPLAY "PSOE2000 - WEEKLY BUDGET MUST BE A "
042600                     "NON-NEGATIVE NUMBER, REJECTED"
042700                 MOVE "N" TO BUDGET-VALID-SWITCH
042800             ELSE
042900                 MOVE BV-BUDGET-AMOUNT  TO WEEKLY-BUDGET
043000                 MOVE BV-BUDGET-AMOUNT  TO REMAINING-BUDGET
043100                 DISPLAY "PSOE2000 - WEEKLY BUDGET IS " WB-DOLLARS
043200                     "." WB-CENTS
043300             END-IF
043400         END-IF
043500         CLOSE BUDGPARM
043600     END-IF.
043700*
043800******************************************************************
043900* 200-SELECT-LOW-STOCK-PRODUCTS READS PRODMST FULL SCAN (UNIT 2).
044000* CURRENT-STOCK < LOW-STOCK-THRESHOLD QUALIFIES.  EACH QUALIFIER
044100* IS SCORED AND RELEASED TO SRTWK1 FOR THE GREEDY ORDERING.
044200******************************************************************
044300 200-SELECT-LOW-STOCK-PRODUCTS.
044400*
044500     MOVE 0 TO LS-TABLE-COUNT.
044600     SORT SRTWK1
044700         ON DESCENDING KEY LP-PRIORITY-SCORE
044800         ON ASCENDING  KEY LP-SEQ-NO
044900         INPUT PROCEDURE IS 210-SCORE-LOW-STOCK-PRODUCTS
045000         OUTPUT PROCEDURE IS 230-LOAD-GREEDY-TABLE.
045100     IF LS-TABLE-COUNT > 0
045200         MOVE "Y" TO LOW-STOCK-FOUND-SWITCH
045300     ELSE
045400         MOVE "N" TO LOW-STOCK-FOUND-SWITCH
045500     END-IF.
045600*
045700 210-SCORE-LOW-STOCK-PRODUCTS.
045800*
045900     PERFORM 211-READ-PRODUCT-MASTER
046000         UNTIL PRODMST-EOF.
046100*
046200 211-READ-PRODUCT-MASTER.
046300*
046400     READ PRODMST
046500         AT END
046600             MOVE "Y" TO PRODMST-EOF-SWITCH
046700         NOT AT END
046800             IF PM-CURRENT-STOCK < PM-LOW-STOCK-THRESHOLD
046900                 PERFORM 220-SCORE-ONE-PRODUCT
047000             END-IF
047100     END-READ.
047200*
047300******************************************************************
047400* 220-SCORE-ONE-PRODUCT APPLIES THE FORMULAS IN UNIT 2 OF THE
047500* SPEC - ORDER-QTY ROUNDS HALF-UP, PRIORITY-SCORE IS ZERO WHEN
047600* ORDER-COST IS ZERO SO A FREE ITEM NEVER DIVIDES BY ZERO.
047700* LP-SEQ-NO CARRIES ENCOUNTER ORDER FOR THE TIE-BREAK - CR-5128.
047800******************************************************************
047900 220-SCORE-ONE-PRODUCT.
048000*
048100     ADD 1 TO LS-TABLE-COUNT.
048200     MOVE PM-PRODUCT-ID              TO LP-PRODUCT-ID.
048300     MOVE PM-PRODUCT-NAME            TO LP-PRODUCT-NAME.
048400     MOVE LS-TABLE-COUNT              TO LP-SEQ-NO.
048500     COMPUTE CF-ORDER-QTY-ROUNDED ROUNDED =
048600         PM-REORDER-QUANTITY.
048700     MOVE CF-ORDER-QTY-ROUNDED       TO LP-ORDER-QTY.
048800     COMPUTE LP-ORDER-COST ROUNDED =
048900         CF-ORDER-QTY-ROUNDED * PM-UNIT-COST.
049000     COMPUTE CF-PRICE-MINUS-COST ROUNDED =
049100         PM-UNIT-PRICE - PM-UNIT-COST.
049200     COMPUTE LP-ORDER-VALUE ROUNDED =
049300         CF-ORDER-QTY-ROUNDED * CF-PRICE-MINUS-COST.
049400     IF LP-ORDER-COST = 0
049500         MOVE 0 TO LP-PRIORITY-SCORE
049600     ELSE
049700         COMPUTE LP-PRIORITY-SCORE ROUNDED =
049800             LP-ORDER-VALUE / LP-ORDER-COST
049900     END-IF.
050000     RELEASE LOW-STOCK-WORK-RECORD.
050100*
050200 230-LOAD-GREEDY-TABLE.
050300*
050400     SET GT-IX TO 1.
050500     MOVE 1 TO LS-SUBSCRIPT.
050600     PERFORM 240-RETURN-GREEDY-ENTRY
050700         UNTIL LS-SUBSCRIPT = 0.
050800*
050900 240-RETURN-GREEDY-ENTRY.
051000*
051100     MOVE 1 TO LS-SUBSCRIPT.
051200     RETURN SRTWK1 INTO LOW-STOCK-WORK-RECORD
051300         AT END
051400             MOVE 0 TO LS-SUBSCRIPT
051500     END-RETURN.
051600     IF LS-SUBSCRIPT NOT = 0
051700         IF GT-IX > LS-TABLE-MAX
051800             DISPLAY "PSOE2000 - LOW-STOCK TABLE FULL, "
051900                 "REMAINING ITEMS DROPPED FROM THIS RUN"
052000             MOVE 0 TO LS-SUBSCRIPT
052100         ELSE
052200             MOVE LP-PRODUCT-ID          TO GT-PRODUCT-ID  (GT-IX)
052300             MOVE LP-PRODUCT-NAME        TO GT-PRODUCT-NAME (GT-IX)
052400             MOVE LP-ORDER-QTY           TO GT-ORDER-QTY   (GT-IX)
052500             MOVE LP-ORDER-COST          TO GT-ORDER-COST  (GT-IX)
052600             MOVE LP-ORDER-VALUE         TO GT-ORDER-VALUE (GT-IX)
052700             MOVE LP-PRIORITY-SCORE      TO GT-PRIORITY-SCORE (GT-IX)
052800             MOVE SPACE                  TO GT-DECISION    (GT-IX)
052900             MOVE LP-SEQ-NO               TO GT-SEQ-NO      (GT-IX)
053000             SET GT-IX UP BY 1
053100         END-IF
053200     END-IF.
053300*
053400******************************************************************
053500* 500-BUILD-GREEDY-SEQUENCE RECORDS HOW MANY ITEMS LANDED IN
053600* GREEDY-TABLE (230-LOAD-GREEDY-TABLE LEAVES GT-IX ONE PAST THE
053700* LAST ENTRY).  NOTHING ELSE TO DO - THE TABLE IS ALREADY IN
053800* PRIORITY-SCORE DESCENDING ORDER FROM THE SORT ABOVE.
053900******************************************************************
054000 500-BUILD-GREEDY-SEQUENCE.
054100*
054200     COMPUTE ITEMS-TOTAL-COUNT = GT-IX - 1.
054300*
054400******************************************************************
054500* 600-RUN-GREEDY-PASS WALKS GREEDY-TABLE ONCE.  ON THE FINAL
054600* PASS (PASS-IS-FINAL) IT ALSO WRITES THE AUDIT RECORD AND
054700* COUNTS SELECTED/REJECTED - UNIT 3 OF THE SPEC.
054800******************************************************************
054900 600-RUN-GREEDY-PASS.
055000*
055100     MOVE WEEKLY-BUDGET TO REMAINING-BUDGET.
055200     MOVE 0 TO TOTAL-COST-FINAL TOTAL-PROFIT-FINAL
055300               ITEMS-SELECTED-COUNT ITEMS-REJECTED-COUNT.
055400     PERFORM 610-EVALUATE-GREEDY-ITEM
055500         VARYING GT-IX FROM 1 BY 1
055600         UNTIL GT-IX > ITEMS-TOTAL-COUNT.
055700*
055800 610-EVALUATE-GREEDY-ITEM.
055900*
056000     IF GT-ORDER-COST (GT-IX) NOT > REMAINING-BUDGET
056100         SUBTRACT GT-ORDER-COST (GT-IX) FROM REMAINING-BUDGET
056200         ADD      GT-ORDER-COST (GT-IX) TO TOTAL-COST-FINAL
056300         ADD      GT-ORDER-VALUE (GT-IX) TO TOTAL-PROFIT-FINAL
056400         MOVE "SELECTED" TO GT-DECISION (GT-IX)
056500         ADD 1 TO ITEMS-SELECTED-COUNT
056600     ELSE
056700         MOVE "REJECTED" TO GT-DECISION (GT-IX)
056800         ADD 1 TO ITEMS-REJECTED-COUNT
056900     END-IF.
057000     IF PASS-IS-FINAL
057100         PERFORM 620-WRITE-AUDIT-RECORD
057200     END-IF.
057300*
057400******************************************************************
057500* 620-WRITE-AUDIT-RECORD - ONE ROW PER DECISION OF THE FINAL
057600* PASS ONLY, BUDGET-COST IS ZERO WHEN REJECTED.
057700******************************************************************
057800 620-WRITE-AUDIT-RECORD.
057900*
058000     MOVE GT-PRODUCT-ID (GT-IX)      TO AL-PRODUCT-ID.
058100     MOVE GT-ORDER-QTY (GT-IX)       TO AL-ORDER-QUANTITY.
058200     MOVE GT-DECISION (GT-IX)        TO AL-STATUS.
058300     MOVE "OPTIMIZED"                TO AL-RUN-TYPE.
058400     IF GT-DECISION (GT-IX) = "SELECTED"
058500         MOVE GT-ORDER-COST (GT-IX)  TO AL-BUDGET-COST
058600     ELSE
058700         MOVE 0                      TO AL-BUDGET-COST
058800     END-IF.
058900     WRITE AUDIT-LOG-RECORD.
059000     IF NOT AUDITLOG-SUCCESSFUL
059100         DISPLAY "PSOE2000 - WRITE ERROR ON AUDITLOG FOR PRODUCT "
059200             AL-PRODUCT-ID
059300         DISPLAY "FILE STATUS CODE IS " AUDITLOG-FILE-STATUS
059400     ELSE
059500         ADD 1 TO AL-RECORDS-WRITTEN-COUNT
059600     END-IF.
059700*
059800******************************************************************
059900* 700-BUILD-BASELINE-SEQUENCE IS UNIT 4 - SAME ITEMS, SAME
060000* ALLOCATION RULE, BUT ORDER-COST ASCENDING.  THE INPUT
060100* PROCEDURE RELEASES STRAIGHT OUT OF THE ALREADY-SCORED
060200* GREEDY-TABLE - NO NEED TO RE-READ PRODMST OR RE-SCORE.
060300******************************************************************
060400 700-BUILD-BASELINE-SEQUENCE.
060500*
060600     SORT SRTWK2
060700         ON ASCENDING KEY BS-ORDER-COST
060800         ON ASCENDING KEY BS-SEQ-NO
060900         INPUT PROCEDURE IS 730-RELEASE-GREEDY-TABLE
061000         OUTPUT PROCEDURE IS 740-LOAD-BASELINE-TABLE.
061100*
061200 730-RELEASE-GREEDY-TABLE.
061300*
061400     PERFORM 731-RELEASE-ONE-ENTRY
061500         VARYING GT-IX FROM 1 BY 1
061600         UNTIL GT-IX > ITEMS-TOTAL-COUNT.
061700*
061800 731-RELEASE-ONE-ENTRY.
061900*
062000     MOVE GT-PRODUCT-ID (GT-IX)       TO BS-PRODUCT-ID.
062100     MOVE GT-ORDER-COST (GT-IX)       TO BS-ORDER-COST.
062200     MOVE GT-ORDER-VALUE (GT-IX)      TO BS-ORDER-VALUE.
062300     MOVE GT-SEQ-NO (GT-IX)           TO BS-SEQ-NO.
062400     RELEASE BASELINE-SORT-RECORD.
062500*
062600 740-LOAD-BASELINE-TABLE.
062700*
062800     SET BT-IX TO 1.
062900     MOVE 1 TO LS-SUBSCRIPT.
063000     PERFORM 741-RETURN-BASELINE-ENTRY
063100         UNTIL LS-SUBSCRIPT = 0.
063200*
063300 741-RETURN-BASELINE-ENTRY.
063400*
063500     MOVE 1 TO LS-SUBSCRIPT.
063600     RETURN SRTWK2 INTO BASELINE-SORT-RECORD
063700         AT END
063800             MOVE 0 TO LS-SUBSCRIPT
063900     END-RETURN.
064000     IF LS-SUBSCRIPT NOT = 0
064100         MOVE BS-PRODUCT-ID   TO BT-PRODUCT-ID  (BT-IX)
064200         MOVE BS-ORDER-COST   TO BT-ORDER-COST  (BT-IX)
064300         MOVE BS-ORDER-VALUE  TO BT-ORDER-VALUE (BT-IX)
064400         SET BT-IX UP BY 1
064500     END-IF.
064600*
064700******************************************************************
064800* 710-RUN-BASELINE-PASS - SAME 0/1 BUDGET RULE AS THE GREEDY
064900* PASS, TOTALS ONLY, NO AUDIT LOG - UNIT 4 OF THE SPEC.
065000******************************************************************
065100 710-RUN-BASELINE-PASS.
065200*
065300     MOVE WEEKLY-BUDGET TO REMAINING-BUDGET.
065400     MOVE 0 TO TOTAL-COST-BASELINE TOTAL-PROFIT-BASELINE.
065500     PERFORM 720-EVALUATE-BASELINE-ITEM
065600         VARYING BT-IX FROM 1 BY 1
065700         UNTIL BT-IX > ITEMS-TOTAL-COUNT.
065800*
065900 720-EVALUATE-BASELINE-ITEM.
066000*
066100     IF BT-ORDER-COST (BT-IX) NOT > REMAINING-BUDGET
066200         SUBTRACT BT-ORDER-COST (BT-IX) FROM REMAINING-BUDGET
066300         ADD      BT-ORDER-COST (BT-IX) TO TOTAL-COST-BASELINE
066400         ADD      BT-ORDER-VALUE (BT-IX) TO TOTAL-PROFIT-BASELINE
066500     END-IF.
066600*
066700******************************************************************
066800* 800-PRINT-DECISION-REPORT IS UNIT 5 OF THE SPEC - HEADER,
066900* SUMMARY, FULL PRIORITY RANKING, SELECTED ORDERS, REJECTED
067000* ITEMS, IN THAT ORDER.  NO MID-REPORT PAGE BREAKS - THE RUN IS
067100* SHORT ENOUGH THAT THE BUYER READS IT TOP TO BOTTOM.  THE FIRST
067200* LINE STILL SLEWS TO TOP-OF-FORM (C01) SO THE REPORT ALWAYS
067300* STARTS ON A FRESH PAGE NO MATTER WHAT WAS LEFT IN THE PRINTER
067400* FROM THE PRIOR RUN - SEE CR-5688.
067500******************************************************************
067600 800-PRINT-DECISION-REPORT.
067700*
067800     PERFORM 810-PRINT-REPORT-HEADER
067900         THRU 850-PRINT-REJECTED-SECTION.
068000*
068100 810-PRINT-REPORT-HEADER.
068200*
068300     MOVE RUN-DATE-YYYY                TO HL1-RUN-YEAR.
068400     MOVE RUN-DATE-MM                  TO HL1-RUN-MONTH.
068500     MOVE RUN-DATE-DD                  TO HL1-RUN-DAY.
068600     MOVE RUN-TIME-HH                  TO HL1-RUN-HOUR.
068700     MOVE RUN-TIME-MN                  TO HL1-RUN-MINUTE.
068800     WRITE PRINT-AREA FROM HEADING-LINE-1
068900         AFTER ADVANCING C01.
069000     MOVE ITEMS-TOTAL-COUNT             TO HL2-ITEM-COUNT.
069100     MOVE WEEKLY-BUDGET                 TO HL2-BUDGET.
069200     WRITE PRINT-AREA FROM HEADING-LINE-2.
069300     WRITE PRINT-AREA FROM BLANK-LINE.
069400*
069500 820-PRINT-SUMMARY-SECTION.
069600*
069700     MOVE "OPTIMIZATION SUMMARY"         TO SHL-TEXT.
069800     WRITE PRINT-AREA FROM SECTION-HEADING-LINE.
069900     MOVE "TOTAL COST SPENT . . . . . . . . ." TO SL-LABEL.
070000     MOVE TOTAL-COST-FINAL               TO SL-AMOUNT.
070100     WRITE PRINT-AREA FROM SUMMARY-LINE.
070200     COMPUTE REMAINING-BUDGET = WEEKLY-BUDGET - TOTAL-COST-FINAL.
070300     MOVE "REMAINING BUDGET . . . . . . . . ." TO SL-LABEL.
070400     MOVE REMAINING-BUDGET               TO SL-AMOUNT.
070500     WRITE PRINT-AREA FROM SUMMARY-LINE.
070600     MOVE "TOTAL EXPECTED PROFIT . . . . . ." TO SL-LABEL.
070700     MOVE TOTAL-PROFIT-FINAL             TO SL-AMOUNT.
070800     WRITE PRINT-AREA FROM SUMMARY-LINE.
070900     MOVE "ITEMS SELECTED . . . . . . . . . ." TO SL-LABEL.
071000     MOVE ITEMS-SELECTED-COUNT           TO SL-AMOUNT.
071100     WRITE PRINT-AREA FROM SUMMARY-LINE.
071200     MOVE "ITEMS REJECTED . . . . . . . . . ." TO SL-LABEL.
071300     MOVE ITEMS-REJECTED-COUNT           TO SL-AMOUNT.
071400     WRITE PRINT-AREA FROM SUMMARY-LINE.
071500     MOVE "ITEMS TOTAL. . . . . . . . . . . ." TO SL-LABEL.
071600     MOVE ITEMS-TOTAL-COUNT              TO SL-AMOUNT.
071700     WRITE PRINT-AREA FROM SUMMARY-LINE.
071800     WRITE PRINT-AREA FROM BLANK-LINE.
071900     MOVE "OPTIMIZED VS. BASELINE - THE PROOF"  TO SHL-TEXT.
072000     WRITE PRINT-AREA FROM SECTION-HEADING-LINE.
072100     MOVE "OPTIMIZED PROFIT . . . . . . . . ." TO SL-LABEL.
072200     MOVE TOTAL-PROFIT-COMPARISON        TO SL-AMOUNT.
072300     WRITE PRINT-AREA FROM SUMMARY-LINE.
072400     MOVE "BASELINE PROFIT. . . . . . . . . ." TO SL-LABEL.
072500     MOVE TOTAL-PROFIT-BASELINE          TO SL-AMOUNT.
072600     WRITE PRINT-AREA FROM SUMMARY-LINE.
072700     MOVE "OPTIMIZED COST . . . . . . . . . ." TO SL-LABEL.
072800     MOVE TOTAL-COST-COMPARISON          TO SL-AMOUNT.
072900     WRITE PRINT-AREA FROM SUMMARY-LINE.
073000     MOVE "BASELINE COST. . . . . . . . . . ." TO SL-LABEL.
073100     MOVE TOTAL-COST-BASELINE            TO SL-AMOUNT.
073200     WRITE PRINT-AREA FROM SUMMARY-LINE.
073300     WRITE PRINT-AREA FROM BLANK-LINE.
073400*
073500******************************************************************
073600* 830-PRINT-RANKING-SECTION - GREEDY-TABLE IS ALREADY IN
073700* PRIORITY-SCORE DESCENDING ORDER FROM THE SORT, SO THE FULL
073800* RANKING IS JUST A STRAIGHT WALK OF THE TABLE - UNIT 5 CALLS
073900* FOR ALL ITEMS HERE REGARDLESS OF THE ACCEPT/REJECT DECISION.
074000******************************************************************
074100 830-PRINT-RANKING-SECTION.
074200*
074300     MOVE "PRIORITY RANKING"              TO SHL-TEXT.
074400     WRITE PRINT-AREA FROM SECTION-HEADING-LINE.
074500     WRITE PRINT-AREA FROM RANK-HEADING-LINE.
074600     PERFORM 831-PRINT-ONE-RANK-LINE
074700         VARYING GT-IX FROM 1 BY 1
074800         UNTIL GT-IX > ITEMS-TOTAL-COUNT.
074900     WRITE PRINT-AREA FROM BLANK-LINE.
075000*
075100 831-PRINT-ONE-RANK-LINE.
075200*
075300     MOVE GT-PRODUCT-NAME (GT-IX)         TO RDL-PRODUCT-NAME.
075400     COMPUTE CF-SCORE-DISPLAY ROUNDED =
075500         GT-PRIORITY-SCORE (GT-IX).
075600     MOVE CF-SCORE-DISPLAY                TO RDL-SCORE.
075700     MOVE GT-ORDER-COST (GT-IX)           TO RDL-ORDER-COST.
075800     WRITE PRINT-AREA FROM RANK-DETAIL-LINE.
075900     ADD 1 TO RPT-TOTAL-LINES-COUNT.
076000*
076100******************************************************************
076200* 840-PRINT-SELECTED-SECTION AND 850-PRINT-REJECTED-SECTION WALK
076300* GREEDY-TABLE IN THE SAME SORTED ORDER, PRINTING ONLY THE
076400* ITEMS DECIDED SELECTED (OR REJECTED).  EMPTY-CASE MESSAGES
076500* PER UNIT 5 - SEE CR-5390.
076600******************************************************************
076700 840-PRINT-SELECTED-SECTION.
076800*
076900     MOVE "SELECTED ORDERS"                TO SHL-TEXT.
077000     WRITE PRINT-AREA FROM SECTION-HEADING-LINE.
077100     WRITE PRINT-AREA FROM SELECTED-HEADING-LINE.
077200     PERFORM 841-PRINT-ONE-SELECTED-LINE
077300         VARYING GT-IX FROM 1 BY 1
077400         UNTIL GT-IX > ITEMS-TOTAL-COUNT.
077500     IF NOT SOME-SELECTED-PRINTED
077600         MOVE "NO ORDERS SELECTED WITHIN BUDGET" TO ESL-TEXT
077700         WRITE PRINT-AREA FROM EMPTY-SECTION-LINE
077800     END-IF.
077900     WRITE PRINT-AREA FROM BLANK-LINE.
078000*
078100 841-PRINT-ONE-SELECTED-LINE.
078200*
078300     IF GT-DECISION (GT-IX) = "SELECTED"
078400         MOVE GT-PRODUCT-NAME (GT-IX)     TO SDL-PRODUCT-NAME
078500         MOVE GT-ORDER-QTY (GT-IX)        TO SDL-ORDER-QTY
078600         MOVE GT-ORDER-COST (GT-IX)       TO SDL-BUDGET-COST
078700         MOVE GT-ORDER-VALUE (GT-IX)      TO SDL-PROFIT
078800         WRITE PRINT-AREA FROM SELECTED-DETAIL-LINE
078900         MOVE "Y" TO SELECTED-LINES-SWITCH
079000     END-IF.
079100*
079200 850-PRINT-REJECTED-SECTION.
079300*
079400     MOVE "REJECTED ITEMS"                  TO SHL-TEXT.
079500     WRITE PRINT-AREA FROM SECTION-HEADING-LINE.
079600     WRITE PRINT-AREA FROM REJECTED-HEADING-LINE.
079700     PERFORM 851-PRINT-ONE-REJECTED-LINE
079800         VARYING GT-IX FROM 1 BY 1
079900         UNTIL GT-IX > ITEMS-TOTAL-COUNT.
080000     IF NOT SOME-REJECTED-PRINTED
080100         MOVE "ALL NECESSARY ORDERS WERE SELECTED" TO ESL-TEXT
080200         WRITE PRINT-AREA FROM EMPTY-SECTION-LINE
080300     END-IF.
080400*
080500 851-PRINT-ONE-REJECTED-LINE.
080600*
080700     IF GT-DECISION (GT-IX) = "REJECTED"
080800         MOVE GT-PRODUCT-NAME (GT-IX)      TO RJL-PRODUCT-NAME
080900         MOVE GT-ORDER-COST (GT-IX)        TO RJL-REQUIRED-COST
081000         MOVE GT-ORDER-VALUE (GT-IX)       TO RJL-PROFIT
081100         WRITE PRINT-AREA FROM REJECTED-DETAIL-LINE
081200         MOVE "Y" TO REJECTED-LINES-SWITCH
081300     END-IF.
081400*
081500******************************************************************
081600* 900-CLOSE-FILES CLOSES WHATEVER WAS SUCCESSFULLY OPENED.  THE
081700* BUDGET-INVALID / FILE-MISSING PATHS NEVER OPEN AUDITLOG OR
081800* PSOERPT, SO THIS PARAGRAPH ONLY NEEDS TO GUARD PRODMST.
081900******************************************************************
082000 900-CLOSE-FILES.
082100*
082200     IF RUN-OK
082300         CLOSE PRODMST
082400         IF BUDGET-VALID
082500             CLOSE AUDITLOG
082600                   PSOERPT
082700         END-IF
082800     END-IF.
