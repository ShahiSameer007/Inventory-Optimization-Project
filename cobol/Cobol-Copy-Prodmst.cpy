000100******************************************************************
000200** PRODUCT MASTER RECORD LAYOUT
000300** ONE ROW PER PRODUCT.  BUILT WEEKLY BY PSOE1000 FROM THE RAW
000400** INVENTORY MOVEMENT FILE; READ FULL-SCAN BY PSOE2000 TO DRIVE
000500** THE REORDER OPTIMIZATION PASS.  NO KEYED ACCESS REQUIRED.
000600******************************************************************
000700*  1987-04-09  REH  ORIGINAL LAYOUT.
000800*  1991-08-14  DPK  ADDED PM-UNIT-PRICE SEPARATE FROM PM-UNIT-COST
000900*                   SO MARGIN CAN BE SHOWN ON THE BUYER'S REPORT.
001000*  1999-01-18  MLT  Y2K - CONFIRMED NO DATE FIELDS ON THIS COPY.
001100*  2006-06-27  JBC  CR-4471 ADDED PM-LOW-STOCK-THRESHOLD FOR
001200*                   LOW-STOCK PROJECT.
001250*  2016-10-05  SVG  CR-5691 PUT BACK FIVE BYTES OF RESERVE FILLER
001260*                   AT THE END OF THE RECORD, SAME AS RAWINV -
001270*                   SEE CR-5691 THERE.
001300******************************************************************
001350*
001400     01  PRODUCT-MASTER-RECORD.
001500         05  PM-PRODUCT-ID               PIC X(08).
001600         05  PM-PRODUCT-NAME             PIC X(20).
001700         05  PM-CURRENT-STOCK            PIC 9(07).
001800         05  PM-REORDER-QUANTITY         PIC 9(07)V99.
001900         05  PM-UNIT-COST                PIC 9(05)V99.
002000         05  PM-UNIT-PRICE               PIC 9(05)V99.
002100         05  PM-LOW-STOCK-THRESHOLD      PIC 9(07).
002150         05  FILLER                      PIC X(05).
