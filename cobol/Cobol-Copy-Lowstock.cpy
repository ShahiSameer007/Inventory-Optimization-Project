000100******************************************************************
000200** LOW-STOCK PRODUCT WORK RECORD LAYOUT
000300** ONE ROW PER PRODUCT THAT FELL BELOW ITS LOW-STOCK THRESHOLD
000400** ON THIS RUN.  USED AS THE SORT RECORD FOR BOTH THE GREEDY
000500** PRIORITY PASS AND THE COST-ASCENDING BASELINE PASS IN
000600** PSOE2000 - COPY TWICE WITH REPLACING FOR THE SECOND SORT.
000700******************************************************************
000800*  2006-06-27  JBC  CR-4471  ORIGINAL LAYOUT FOR LOW-STOCK PROJECT.
000900*  2011-03-03  SVG  CR-5128  ADDED LP-SEQ-NO SO TIES SORT IN THE
001000*                   ORDER THE PRODUCT WAS ENCOUNTERED, NOT
001100*                   WHATEVER ORDER THE SORT UTILITY FEELS LIKE.
001150*  2016-10-05  SVG  CR-5691  PUT BACK FIVE BYTES OF RESERVE FILLER
001160*                   AT THE END OF THE RECORD, SAME AS RAWINV AND
001170*                   PRODMST - SEE CR-5691 THERE.  REMEMBER THIS
001180*                   COPYBOOK IS PULLED IN TWICE WITH REPLACING IN
001190*                   PSOE2000, SO THE FILLER COMES ALONG BOTH TIMES.
001200******************************************************************
001250*
001300     01  LOW-STOCK-WORK-RECORD.
001400         05  LP-PRODUCT-ID               PIC X(08).
001500         05  LP-PRODUCT-NAME             PIC X(20).
001600         05  LP-ORDER-QTY                PIC 9(07).
001700         05  LP-ORDER-COST               PIC 9(09)V99.
001800         05  LP-ORDER-VALUE              PIC 9(09)V99.
001900         05  LP-PRIORITY-SCORE           PIC 9(05)V9999.
002000         05  LP-SEQ-NO                   PIC 9(07).
002050         05  FILLER                      PIC X(05).
